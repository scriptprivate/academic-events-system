****** ***************************** Top of Data *****************************
000010*================================================================*
000020*        RECORD OF EVENT MASTER FILE                             *
000030*================================================================*
000040*  SHARED BY EVNTSUM AND EVNTREV - DO NOT CHANGE FIELD WIDTHS    *
000050*  WITHOUT RECOMPILING BOTH PROGRAMS AND RELOADING THE FILE      *
000060*------------------------------------------------------------------
000070*  1989-03-02  RCH  TKT-0114  ORIGINAL COPYBOOK (EVENT-RECORD)   *
000080*  1991-11-19  RCH  TKT-0266  ADDED EVNT-CATEGORY-ID/LOCATION-ID *
000090*  1994-05-06  JAS  TKT-0402  ADDED EVNT-REG-DEADLINE-FLAG       *
000100*  1998-10-13  RCH  TKT-0551  Y2K - EVNT-START-DATE-NUM AND      *
000110*                             EVNT-END-DATE WIDENED TO CCYYMMDD  *
000120*  2001-02-27  LMF  TKT-0688  ADDED EVNT-START-PERIOD REDEFINES  *
000130*                             FOR THE UPCOMING-EVENT LISTING     *
000140*  2006-08-09  LMF  TKT-0844  EVNT-REG-FEE REPACKED COMP-3 PER   *
000150*                             FINANCE STANDARDS MEMO 06-14       *
000160*------------------------------------------------------------------
000170 01  EVENT-RECORD-WS.
000180     05  EVENT-IDENTIFICATION.
000190*        UNIQUE IDENTIFYING NUMBER FOR EACH EVENT ON FILE
000200         10  EVNT-ID                        PIC 9(09).
000210*
000220         10  EVNT-NAME                      PIC X(100).
000230         10  EVNT-DESCRIPTION                PIC X(500).
000240*
000250     05  EVENT-SCHEDULE.
000260*        THE DATE THE EVENT BEGINS, CCYYMMDD
000270         10  EVNT-START-DATE-NUM             PIC 9(08).
000280         10  EVNT-START-DATE-X REDEFINES
000290             EVNT-START-DATE-NUM             PIC X(08).
000300         10  EVNT-START-PERIOD REDEFINES
000310             EVNT-START-DATE-NUM.
000320             15  EVNT-START-YEAR             PIC 9(04).
000330             15  EVNT-START-MONTH            PIC 9(02).
000340             15  EVNT-START-DAY              PIC 9(02).
000350*
000360*        THE DATE THE EVENT ENDS, CCYYMMDD
000370         10  EVNT-END-DATE                   PIC 9(08).
000380*
000390*        REGISTRATION DEADLINE - ALL-NINES MEANS NONE WAS SET
000400         10  EVNT-REG-DEADLINE               PIC 9(08).
000410         10  EVNT-REG-DEADLINE-FLAG          PIC X(01).
000420             88  EVNT-DEADLINE-IS-SET            VALUE 'Y'.
000430             88  EVNT-DEADLINE-NOT-SET            VALUE 'N'.
000440*
000450     05  EVENT-CAPACITY-DETAILS.
000460*        MAXIMUM NUMBER OF PARTICIPANTS THE EVENT WILL ACCEPT
000470         10  EVNT-MAX-PARTICIPANTS           PIC 9(09).
000480*
000490*        REGISTRATION FEE, 2 DECIMALS, PACKED PER FINANCE STD
000500         10  EVNT-REG-FEE                    PIC S9(7)V99
000510                                              COMP-3.
000520*
000530*        FOREIGN KEYS TO THE CATEGORY AND LOCATION MASTERS
000540         10  EVNT-CATEGORY-ID                PIC 9(09).
000550         10  EVNT-LOCATION-ID                PIC 9(09).
000560*
000570     05  EVENT-STATUS-DETAILS.
000580         10  EVNT-STATUS                     PIC X(10).
000590             88  EVNT-ACTIVE                      VALUE 'ACTIVE'.
000600             88  EVNT-CANCELLED                   VALUE 'CANCELLED'.
000610             88  EVNT-COMPLETED                   VALUE 'COMPLETED'.
000620*
000630     05  FILLER                              PIC X(24).
****** **************************** Bottom of Data ***************************
