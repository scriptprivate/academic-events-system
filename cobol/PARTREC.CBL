****** ***************************** Top of Data *****************************
000010*================================================================*
000020*        RECORD OF PARTICIPANT MASTER FILE                       *
000030*================================================================*
000040*  SHARED BY PARTSUM - LAID OUT IN THE SAME STYLE AS EVNTREC    *
000050*------------------------------------------------------------------
000060*  1989-03-02  RCH  TKT-0115  ORIGINAL COPYBOOK (PARTICIPANT-REC)*
000070*  1994-05-09  JAS  TKT-0403  ADDED PART-TYPE 88-LEVELS FOR THE  *
000080*                             PARTICIPANT SUMMARY BREAKDOWN      *
000090*  1998-10-14  RCH  TKT-0552  Y2K REVIEW - NO DATE FIELDS IN     *
000100*                             THIS RECORD, NO CHANGE REQUIRED    *
000110*------------------------------------------------------------------
000120 01  PARTICIPANT-RECORD-WS.
000130     05  PART-IDENTIFICATION.
000140*        UNIQUE IDENTIFYING NUMBER FOR EACH PARTICIPANT ON FILE
000150         10  PART-ID                        PIC 9(09).
000160*
000170     05  PART-NAME-DETAILS.
000180         10  PART-FIRST-NAME                PIC X(50).
000190         10  PART-LAST-NAME                 PIC X(50).
000200*
000210     05  PART-CONTACT-DETAILS.
000220         10  PART-EMAIL                     PIC X(100).
000230         10  PART-PHONE                     PIC X(20).
000240*
000250     05  PART-AFFILIATION-DETAILS.
000260*        MAY BE BLANK - NOT EVERY PARTICIPANT NAMES AN INSTITUTION
000270         10  PART-INSTITUTION               PIC X(100).
000280*
000290         10  PART-TYPE                      PIC X(12).
000300             88  PART-IS-STUDENT                  VALUE 'STUDENT'.
000310             88  PART-IS-PROFESSOR                VALUE 'PROFESSOR'.
000320             88  PART-IS-RESEARCHER               VALUE 'RESEARCHER'.
000330             88  PART-IS-OTHER                    VALUE 'OTHER'.
000340*
000350     05  FILLER                             PIC X(19).
****** **************************** Bottom of Data ***************************
