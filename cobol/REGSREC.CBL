****** ***************************** Top of Data *****************************
000010*================================================================*
000020*        RECORD OF REGISTRATION MASTER FILE                      *
000030*================================================================*
000040*  SHARED BY REGSSUM AND EVNTREV - LAID OUT LIKE EVNTREC         *
000050*------------------------------------------------------------------
000060*  1989-03-03  RCH  TKT-0116  ORIGINAL COPYBOOK (REGISTRATION-   *
000070*                             RECORD)                            *
000080*  1994-05-11  JAS  TKT-0404  ADDED REG-STATUS/REG-PAYMENT-      *
000090*                             STATUS 88-LEVELS                  *
000100*  1998-10-15  RCH  TKT-0553  Y2K - REG-DATE-NUM WIDENED TO      *
000110*                             CCYYMMDD                          *
000120*------------------------------------------------------------------
000130 01  REGISTRATION-RECORD-WS.
000140     05  REG-IDENTIFICATION.
000150*        UNIQUE IDENTIFYING NUMBER FOR EACH REGISTRATION ON FILE
000160         10  REG-ID                         PIC 9(09).
000170*
000180*        FOREIGN KEYS TO THE EVENT AND PARTICIPANT MASTERS
000190         10  REG-EVENT-ID                   PIC 9(09).
000200         10  REG-PARTICIPANT-ID              PIC 9(09).
000210*
000220     05  REG-DATE-DETAILS.
000230*        DATE OF REGISTRATION, CCYYMMDD - TIME COMPONENT DROPPED
000240         10  REG-DATE-NUM                    PIC 9(08).
000250         10  REG-DATE-X REDEFINES
000260             REG-DATE-NUM                    PIC X(08).
000270*
000280     05  REG-STATUS-DETAILS.
000290         10  REG-STATUS                      PIC X(10).
000300             88  REG-IS-PENDING                   VALUE 'PENDING'.
000310             88  REG-IS-CONFIRMED                 VALUE 'CONFIRMED'.
000320             88  REG-IS-CANCELLED                 VALUE 'CANCELLED'.
000330*
000340         10  REG-PAYMENT-STATUS              PIC X(10).
000350             88  REG-PAY-IS-PENDING               VALUE 'PENDING'.
000360             88  REG-PAY-IS-PAID                  VALUE 'PAID'.
000370             88  REG-PAY-IS-REFUNDED              VALUE 'REFUNDED'.
000380*
000390     05  REG-NOTES                          PIC X(200).
000400     05  FILLER                             PIC X(05).
****** **************************** Bottom of Data ***************************
