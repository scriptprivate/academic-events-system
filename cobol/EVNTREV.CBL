000010CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    EVNTREV.
000040 AUTHOR.        ROBERTO CHIRINOS.
000050 INSTALLATION.  IBM-BCP SYSTEMS GROUP.
000060 DATE-WRITTEN.  04/03/1989.
000070 DATE-COMPILED.
000080 SECURITY.      NON-CONFIDENTIAL.
000090*================================================================*
000100*  EVNTREV - EVENT REVENUE REPORT                                *
000110*  LOADS THE EVENT MASTER FILE (EVNTIN, SORTED BY EVENT-ID) INTO *
000120*  A WORKING-STORAGE TABLE, THEN MAKES A SINGLE PASS OVER THE    *
000130*  REGISTRATION MASTER FILE (REGSIN, ALSO SORTED BY EVENT-ID) TO *
000140*  COUNT CONFIRMED AND PAID REGISTRATIONS PER EVENT AND ROLL UP  *
000150*  POTENTIAL AND COLLECTED REVENUE.                              *
000160*================================================================*
000170*  CHANGE LOG                                                    *
000180*------------------------------------------------------------------
000190*  1989-04-03  RCH  TKT-0117  ORIGINAL PROGRAM - LOADS EVENT      *
000200*                             TABLE, MAKES ONE CONTROL-BREAK      *
000210*                             PASS OVER REGSIN KEYED ON EVENT-ID  *
000220*  1992-01-14  RCH  TKT-0271  ADDED PAID-REVENUE PER EVENT TO THE *
000230*                             DETAIL LINE (PREVIOUSLY TOTALS ONLY)*
000240*  1994-05-16  JAS  TKT-0407  EVENT-TABLE RAISED FROM 500 TO 1000 *
000250*                             ENTRIES FOR THE FALL CATALOG         *
000260*  1998-10-19  RCH  TKT-0556  Y2K REVIEW - NO DATE ARITHMETIC IN  *
000270*                             THIS PROGRAM, NO CHANGE REQUIRED    *
000280*  2006-08-11  LMF  TKT-0845  EVNT-REG-FEE NOW COMP-3 ON THE      *
000290*                             COPYBOOK - REVENUE MATH UNCHANGED,  *
000300*                             RECOMPILE ONLY                      *
000310*  2009-09-22  PQR  TKT-0960  EVENT-TABLE RAISED FROM 1000 TO     *
000320*                             2000 ENTRIES                        *
000330*  2012-03-06  PQR  TKT-1043  REGISTRATIONS-FILE FD RECORD        *
000340*                             CONTAINS WAS 253 - 7 BYTES SHORT OF  *
000350*                             REGSREC'S ACTUAL 260.  CORRECTED TO  *
000360*                             260 TO MATCH THE COPYBOOK (SAME      *
000370*                             MISCOUNT FOUND IN REGSSUM, TKT-1042) *
000380*  2012-03-11  PQR  TKT-1044  000-OPEN-FILES NEVER PRIMED REGSIN - *
000390*                             200-REVENUE-PROCESS RAN ONCE AGAINST *
000400*                             AN UNREAD RECORD BEFORE THE FIRST    *
000410*                             230-READ-REG AT THE BOTTOM OF THE    *
000420*                             LOOP.  ADDED THE PRIMING READ, SAME  *
000430*                             AS 110-READ-EVENT PRIMES EVNTIN.     *
000440*                             ALSO MOVED WS-CUR-EVT-IDX AND        *
000450*                             WS-PREV-EVENT-ID TO THE 77 LEVEL -   *
000460*                             THEY WERE THE ONLY TWO STANDALONE    *
000470*                             SCALARS BURIED IN AN 01 GROUP.       *
000480*------------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-390.
000520 OBJECT-COMPUTER.  IBM-390.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT EVENTS-FILE        ASSIGN TO EVNTIN
000580         ORGANIZATION  IS LINE SEQUENTIAL
000590         FILE STATUS   IS FS-STAT-EVENTS.
000600*
000610     SELECT REGISTRATIONS-FILE ASSIGN TO REGSIN
000620         ORGANIZATION  IS LINE SEQUENTIAL
000630         FILE STATUS   IS FS-STAT-REGS.
000640*
000650     SELECT REPORT-OUT         ASSIGN TO RPTOUT
000660         ORGANIZATION  IS LINE SEQUENTIAL
000670         FILE STATUS   IS FS-STAT-REPORT.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  EVENTS-FILE
000720     RECORDING MODE IS F
000730     RECORD CONTAINS 700 CHARACTERS
000740     BLOCK CONTAINS 0 RECORDS
000750     DATA RECORD IS EVENT-RECORD-WS.
000760     COPY EVNTREC.
000770*
000780 FD  REGISTRATIONS-FILE
000790     RECORDING MODE IS F
000800     RECORD CONTAINS 260 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS REGISTRATION-RECORD-WS.
000830     COPY REGSREC.
000840*
000850 FD  REPORT-OUT
000860     RECORDING MODE IS F
000870     RECORD CONTAINS 80 CHARACTERS
000880     BLOCK CONTAINS 0 RECORDS
000890     DATA RECORD IS REPORT-LINE.
000900 01  REPORT-LINE                         PIC X(80).
000910*
000920 WORKING-STORAGE SECTION.
000930 77  WS-CUR-EVT-IDX                      PIC S9(4) COMP VALUE 0.
000940 77  WS-PREV-EVENT-ID                    PIC 9(09)      VALUE 0.
000950*
000960 01  SW-SWITCH-VARS.
000970     05  SW-END-EVENTS                   PIC X(01) VALUE 'N'.
000980         88  END-OF-EVENTS                   VALUE 'Y'.
000990         88  NOT-END-OF-EVENTS               VALUE 'N'.
001000     05  SW-END-REGS                     PIC X(01) VALUE 'N'.
001010         88  END-OF-REGS                     VALUE 'Y'.
001020         88  NOT-END-OF-REGS                 VALUE 'N'.
001030     05  FS-STAT-EVENTS                  PIC X(02).
001040         88  EVENTS-FILE-OK                  VALUE '00'.
001050     05  FS-STAT-REGS                    PIC X(02).
001060         88  REGS-FILE-OK                    VALUE '00'.
001070     05  FS-STAT-REPORT                  PIC X(02).
001080         88  REPORT-FILE-OK                  VALUE '00'.
001090     05  FILLER                          PIC X(01).
001100*
001110 01  WS-COUNTERS-AND-ACCUMULATORS.
001120     05  WS-EVT-SUB                       PIC S9(4) COMP
001130                                           VALUE 0.
001140     05  TOTAL-POTENTIAL-REVENUE          PIC S9(9)V99
001150                                           COMP-3 VALUE 0.
001160     05  TOTAL-PAID-REVENUE               PIC S9(9)V99
001170                                           COMP-3 VALUE 0.
001180     05  FILLER                            PIC X(01).
001190*
001200*Alternate flat view of the counters, kept for the shop's
001210*standard WS-AREA abend-formatter exit - not touched by the
001220*mainline logic above.
001230 01  WS-COUNTERS-DUMP REDEFINES
001240     WS-COUNTERS-AND-ACCUMULATORS.
001250     05  FILLER                            PIC X(15).
001260*
001270*Event Table - loaded once, in ascending EVENT-ID order, from
001280*the (pre-sorted) event master; SEARCH ALL then binary-searches
001290*this table as each registration is read, rather than the
001300*per-event re-scan of the whole registration file the original
001310*program used.
001320 01  EVENT-TABLE.
001330     05  EVENT-TABLE-MAX                  PIC S9(4) COMP
001340                                           VALUE +2000.
001350     05  FILLER                           PIC X(01).
001360     05  EVENT-TABLE-ITEM OCCURS 1 TO 2000 TIMES
001370                          DEPENDING ON WS-EVT-SUB
001380                          ASCENDING KEY IS TBL-EVENT-ID
001390                          INDEXED BY EVT-IDX.
001400         10  TBL-EVENT-ID                 PIC 9(09).
001410         10  TBL-EVENT-NAME               PIC X(100).
001420         10  TBL-EVENT-FEE                 PIC S9(7)V99
001430                                           COMP-3.
001440         10  TBL-CONFIRMED-COUNT           PIC S9(9) COMP.
001450         10  TBL-PAID-COUNT                PIC S9(9) COMP.
001460         10  TBL-POTENTIAL-REVENUE         PIC S9(9)V99
001470                                            COMP-3.
001480         10  TBL-PAID-REVENUE              PIC S9(9)V99
001490                                            COMP-3.
001500*
001510*Report Lines
001520 01  WS-REPORT-LINES.
001530     05  RL-BLANK-LINE                    PIC X(80)
001540                                           VALUE SPACES.
001550     05  RL-POTENTIAL-REV-LINE.
001560         10  FILLER                      PIC X(25)
001570                    VALUE 'Total Potential Revenue: '.
001580         10  FILLER                      PIC X(1) VALUE '$'.
001590         10  RL-POTENTIAL-REV-ED         PIC $$,$$$,$$9.99.
001600         10  FILLER                      PIC X(41)
001610                             VALUE SPACES.
001620     05  RL-PAID-REV-LINE.
001630         10  FILLER                      PIC X(32)
001640             VALUE 'Revenue from Paid Registrations:'.
001650         10  FILLER                      PIC X(1) VALUE ' '.
001660         10  FILLER                      PIC X(1) VALUE '$'.
001670         10  RL-PAID-REV-ED              PIC $$,$$$,$$9.99.
001680         10  FILLER                      PIC X(33)
001690                             VALUE SPACES.
001700     05  RL-EVENT-HEADING-LINE.
001710         10  FILLER                      PIC X(17)
001720                             VALUE 'Revenue by Event:'.
001730         10  FILLER                      PIC X(63)
001740                             VALUE SPACES.
001750     05  RL-EVENT-DETAIL-LINE.
001760         10  FILLER                      PIC X(2)  VALUE '- '.
001770         10  RL-EVENT-NAME-OUT           PIC X(40).
001780         10  FILLER                      PIC X(2)  VALUE ': '.
001790         10  FILLER                      PIC X(1)  VALUE '$'.
001800         10  RL-EVENT-REV-ED             PIC $$,$$$,$$9.99.
001810         10  FILLER                      PIC X(22)
001820                             VALUE SPACES.
001830*
001840*Alternate flat view of the report-line work area, kept for
001850*the same abend-formatter exit as WS-COUNTERS-DUMP above.
001860 01  WS-REPORT-LINES-DUMP REDEFINES
001870     WS-REPORT-LINES.
001880     05  FILLER                            PIC X(400).
001890*
001900 PROCEDURE DIVISION.
001910     DISPLAY 'INIT PROG EVNTREV'.
001920     PERFORM 000-OPEN-FILES THRU 000-EXIT.
001930     PERFORM 100-LOAD-EVENT-TABLE THRU 100-EXIT
001940             UNTIL END-OF-EVENTS.
001950     PERFORM 200-REVENUE-PROCESS THRU 200-EXIT
001960             UNTIL END-OF-REGS.
001970     PERFORM 300-FINALIZE-TOTALS THRU 300-EXIT.
001980     PERFORM 400-WRITE-REPORT THRU 400-EXIT.
001990     PERFORM 900-TERMINAR THRU 900-EXIT.
002000     GOBACK.
002010*
002020 000-OPEN-FILES.
002030     OPEN INPUT  EVENTS-FILE.
002040     IF NOT EVENTS-FILE-OK
002050         DISPLAY 'ERROR IN OPEN INPUT EVENTS FILE '
002060         DISPLAY 'FILE STATUS = ' FS-STAT-EVENTS
002070         GO TO 950-ERROR
002080     END-IF
002090     OPEN INPUT  REGISTRATIONS-FILE.
002100     IF NOT REGS-FILE-OK
002110         DISPLAY 'ERROR IN OPEN INPUT REGISTRATIONS FILE '
002120         DISPLAY 'FILE STATUS = ' FS-STAT-REGS
002130         GO TO 950-ERROR
002140     END-IF
002150     OPEN OUTPUT REPORT-OUT.
002160     IF NOT REPORT-FILE-OK
002170         DISPLAY 'ERROR IN OPEN OUTPUT REPORT FILE '
002180         DISPLAY 'FILE STATUS = ' FS-STAT-REPORT
002190         GO TO 950-ERROR
002200     END-IF
002210     PERFORM 110-READ-EVENT THRU 110-EXIT.
002220     PERFORM 230-READ-REG THRU 230-EXIT.
002230 000-EXIT.
002240     EXIT.
002250*
002260 110-READ-EVENT.
002270     READ EVENTS-FILE
002280         AT END
002290             SET END-OF-EVENTS TO TRUE
002300     END-READ.
002310 110-EXIT.
002320     EXIT.
002330*
002340 100-LOAD-EVENT-TABLE.
002350     IF  WS-EVT-SUB < EVENT-TABLE-MAX
002360         ADD 1 TO WS-EVT-SUB
002370         SET EVT-IDX TO WS-EVT-SUB
002380         MOVE EVNT-ID             TO TBL-EVENT-ID   (EVT-IDX)
002390         MOVE EVNT-NAME           TO TBL-EVENT-NAME (EVT-IDX)
002400         MOVE EVNT-REG-FEE        TO TBL-EVENT-FEE  (EVT-IDX)
002410         MOVE 0                   TO TBL-CONFIRMED-COUNT
002420                                     (EVT-IDX)
002430         MOVE 0                   TO TBL-PAID-COUNT
002440                                     (EVT-IDX)
002450         MOVE 0                   TO TBL-POTENTIAL-REVENUE
002460                                     (EVT-IDX)
002470         MOVE 0                   TO TBL-PAID-REVENUE
002480                                     (EVT-IDX)
002490     ELSE
002500         DISPLAY 'WARNING - EVENT TABLE FULL, EVENT '
002510                 'OMITTED FROM REVENUE REPORT: ' EVNT-ID
002520     END-IF
002530     PERFORM 110-READ-EVENT THRU 110-EXIT.
002540 100-EXIT.
002550     EXIT.
002560*
002570*CONTROL-BREAK PASS OVER REGSIN.  REGISTRATIONS FOR THE SAME
002580*EVENT ARRIVE TOGETHER (FILE IS PRE-SORTED BY REG-EVENT-ID), SO
002590*THE TABLE IS ONLY RE-SEARCHED WHEN THE EVENT-ID CHANGES; EVERY
002600*OTHER RECORD REUSES THE LAST INDEX FOUND.
002610 200-REVENUE-PROCESS.
002620     IF  REG-EVENT-ID NOT = WS-PREV-EVENT-ID
002630         PERFORM 210-FIND-EVENT THRU 210-EXIT
002640         MOVE REG-EVENT-ID TO WS-PREV-EVENT-ID
002650     END-IF
002660     IF  WS-CUR-EVT-IDX > 0
002670         IF  REG-IS-CONFIRMED
002680             ADD 1 TO TBL-CONFIRMED-COUNT (WS-CUR-EVT-IDX)
002690         END-IF
002700         IF  REG-PAY-IS-PAID
002710             ADD 1 TO TBL-PAID-COUNT (WS-CUR-EVT-IDX)
002720         END-IF
002730     END-IF
002740     PERFORM 230-READ-REG THRU 230-EXIT.
002750 200-EXIT.
002760     EXIT.
002770*
002780 210-FIND-EVENT.
002790     MOVE 0 TO WS-CUR-EVT-IDX
002800     IF  WS-EVT-SUB > 0
002810         SET EVT-IDX TO 1
002820         SEARCH ALL EVENT-TABLE-ITEM
002830             AT END
002840                 CONTINUE
002850             WHEN TBL-EVENT-ID (EVT-IDX) = REG-EVENT-ID
002860                 SET WS-CUR-EVT-IDX TO EVT-IDX
002870         END-SEARCH
002880     END-IF.
002890 210-EXIT.
002900     EXIT.
002910*
002920 230-READ-REG.
002930     READ REGISTRATIONS-FILE
002940         AT END
002950             SET END-OF-REGS TO TRUE
002960     END-READ.
002970 230-EXIT.
002980     EXIT.
002990*
003000*ROLL PER-EVENT COUNTS INTO PER-EVENT REVENUE, THEN SUM THE
003010*GRAND TOTALS ACROSS THE TABLE - THE SAME "LOAD THEN TOTAL"
003020*SHAPE AS THE PROJECT-EXPENSE TABLE THIS PROGRAM WAS MODELED ON.
003030 300-FINALIZE-TOTALS.
003040     PERFORM 310-FINALIZE-ONE-EVENT THRU 310-EXIT
003050         VARYING EVT-IDX FROM 1 BY 1
003060         UNTIL EVT-IDX > WS-EVT-SUB.
003070 300-EXIT.
003080     EXIT.
003090*
003100 310-FINALIZE-ONE-EVENT.
003110     COMPUTE TBL-POTENTIAL-REVENUE (EVT-IDX) ROUNDED =
003120         TBL-EVENT-FEE (EVT-IDX) * TBL-CONFIRMED-COUNT (EVT-IDX)
003130     COMPUTE TBL-PAID-REVENUE (EVT-IDX) ROUNDED =
003140         TBL-EVENT-FEE (EVT-IDX) * TBL-PAID-COUNT (EVT-IDX)
003150     ADD TBL-POTENTIAL-REVENUE (EVT-IDX)
003160         TO TOTAL-POTENTIAL-REVENUE
003170     ADD TBL-PAID-REVENUE (EVT-IDX)
003180         TO TOTAL-PAID-REVENUE.
003190 310-EXIT.
003200     EXIT.
003210*
003220 400-WRITE-REPORT.
003230     MOVE TOTAL-POTENTIAL-REVENUE TO RL-POTENTIAL-REV-ED
003240     WRITE REPORT-LINE FROM RL-POTENTIAL-REV-LINE
003250     MOVE TOTAL-PAID-REVENUE      TO RL-PAID-REV-ED
003260     WRITE REPORT-LINE FROM RL-PAID-REV-LINE
003270     WRITE REPORT-LINE FROM RL-BLANK-LINE
003280     WRITE REPORT-LINE FROM RL-EVENT-HEADING-LINE
003290     PERFORM 410-WRITE-EVENT-LINE THRU 410-EXIT
003300         VARYING EVT-IDX FROM 1 BY 1
003310         UNTIL EVT-IDX > WS-EVT-SUB.
003320 400-EXIT.
003330     EXIT.
003340*
003350 410-WRITE-EVENT-LINE.
003360     MOVE TBL-EVENT-NAME (EVT-IDX)    TO RL-EVENT-NAME-OUT
003370     MOVE TBL-PAID-REVENUE (EVT-IDX)  TO RL-EVENT-REV-ED
003380     WRITE REPORT-LINE FROM RL-EVENT-DETAIL-LINE.
003390 410-EXIT.
003400     EXIT.
003410*
003420 900-TERMINAR.
003430     CLOSE EVENTS-FILE, REGISTRATIONS-FILE, REPORT-OUT.
003440     DISPLAY 'END PROGR: EVNTREV'.
003450     MOVE +0 TO RETURN-CODE.
003460 900-EXIT.
003470     EXIT.
003480*
003490 950-ERROR.
003500     MOVE +16 TO RETURN-CODE.
003510     GOBACK.
