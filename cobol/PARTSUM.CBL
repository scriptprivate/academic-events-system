000010CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    PARTSUM.
000040 AUTHOR.        ROBERTO CHIRINOS.
000050 INSTALLATION.  IBM-BCP SYSTEMS GROUP.
000060 DATE-WRITTEN.  03/21/1989.
000070 DATE-COMPILED.
000080 SECURITY.      NON-CONFIDENTIAL.
000090*================================================================*
000100*  PARTSUM - PARTICIPANT SUMMARY REPORT                          *
000110*  READS THE PARTICIPANT MASTER FILE (PARTIN) AND PRODUCES A     *
000120*  COUNT OF ALL PARTICIPANTS, A BREAKDOWN BY PARTICIPANT TYPE,   *
000130*  AND THE TOP 5 INSTITUTIONS BY NUMBER OF PARTICIPANTS.         *
000140*================================================================*
000150*  CHANGE LOG                                                    *
000160*------------------------------------------------------------------
000170*  1989-03-21  RCH  TKT-0115  ORIGINAL PROGRAM, COUNT AND TYPE    *
000180*                             BREAKDOWN ONLY                     *
000190*  1991-11-22  RCH  TKT-0268  ADDED INSTITUTION-TABLE LOOKUP     *
000200*                             (NO REPORT YET, TABLE BUILT ONLY   *
000210*                             FOR A CALL-COUNT SPIKE)            *
000220*  1994-05-12  JAS  TKT-0405  TOP-5 INSTITUTION LISTING ADDED    *
000230*                             PER REGISTRAR REQUEST              *
000240*  1995-02-03  JAS  TKT-0430  BLANK PART-INSTITUTION NO LONGER   *
000250*                             COUNTED AS AN INSTITUTION          *
000260*  1998-10-17  RCH  TKT-0554  Y2K REVIEW - NO DATE FIELDS ON     *
000270*                             THIS FILE, NO CHANGE REQUIRED      *
000280*  2003-06-30  LMF  TKT-0760  RAISED INSTITUTION-TABLE FROM 300  *
000290*                             TO 1000 ENTRIES (CAMPUS MERGER)    *
000300*  2012-03-05  PQR  TKT-1041  FD RECORD CONTAINS WAS 353 - 7     *
000310*                             BYTES SHORT OF PARTREC'S ACTUAL    *
000320*                             360, MISCOUNTED WHEN INSTITUTION   *
000330*                             AND TYPE WERE ADDED.  CORRECTED TO *
000340*                             360 TO MATCH THE COPYBOOK.         *
000350*  2012-03-12  PQR  TKT-1045  RL-TOTAL-PARTS-LINE FILLER WAS     *
000360*                             ONE BYTE SHORT OF ITS OWN LITERAL  *
000370*                             'Total Participants: ' - WIDENED   *
000380*                             19 TO 20, TRAILING FILLER SHRUNK   *
000390*                             54 TO 53 TO HOLD THE LINE AT 80.   *
000400*                             ALSO CORRECTED WS-COUNTERS-DUMP    *
000410*                             (WAS X(45), ACTUAL GROUP IS 31     *
000420*                             BYTES AFTER MOVING WS-INS-SUB TO   *
000430*                             THE 77 LEVEL) AND MOVED WS-INS-SUB *
000440*                             OFF WS-COUNTERS-AND-ACCUMULATORS.  *
000450*------------------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-390.
000490 OBJECT-COMPUTER.  IBM-390.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT PARTICIPANTS-FILE ASSIGN TO PARTIN
000550         ORGANIZATION  IS LINE SEQUENTIAL
000560         FILE STATUS   IS FS-STAT-PARTS.
000570*
000580     SELECT REPORT-OUT        ASSIGN TO RPTOUT
000590         ORGANIZATION  IS LINE SEQUENTIAL
000600         FILE STATUS   IS FS-STAT-REPORT.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  PARTICIPANTS-FILE
000650     RECORDING MODE IS F
000660     RECORD CONTAINS 360 CHARACTERS
000670     BLOCK CONTAINS 0 RECORDS
000680     DATA RECORD IS PARTICIPANT-RECORD-WS.
000690     COPY PARTREC.
000700*
000710 FD  REPORT-OUT
000720     RECORDING MODE IS F
000730     RECORD CONTAINS 80 CHARACTERS
000740     BLOCK CONTAINS 0 RECORDS
000750     DATA RECORD IS REPORT-LINE.
000760 01  REPORT-LINE                         PIC X(80).
000770*
000780 WORKING-STORAGE SECTION.
000790 77  WS-INS-SUB                          PIC S9(4) COMP VALUE 0.
000800*
000810 01  SW-SWITCH-VARS.
000820     05  SW-END-FILE                     PIC X(01) VALUE 'N'.
000830         88  END-OF-PARTS                    VALUE 'Y'.
000840         88  NOT-END-OF-PARTS                VALUE 'N'.
000850     05  FS-STAT-PARTS                   PIC X(02).
000860         88  PARTS-FILE-OK                   VALUE '00'.
000870     05  FS-STAT-REPORT                  PIC X(02).
000880         88  REPORT-FILE-OK                  VALUE '00'.
000890     05  FILLER                          PIC X(01).
000900*
000910*Alternate flat view, kept for the shop's standard WS-AREA
000920*abend-formatter exit - not touched by the mainline logic.
000930 01  SW-SWITCH-VARS-DUMP REDEFINES
000940     SW-SWITCH-VARS.
000950     05  FILLER                          PIC X(06).
000960*
000970 01  WS-COUNTERS-AND-ACCUMULATORS.
000980     05  TOTAL-PART-COUNT                PIC S9(9) COMP
000990                                          VALUE 0.
001000     05  STUDENT-COUNT                   PIC S9(9) COMP
001010                                          VALUE 0.
001020     05  PROFESSOR-COUNT                 PIC S9(9) COMP
001030                                          VALUE 0.
001040     05  RESEARCHER-COUNT                PIC S9(9) COMP
001050                                          VALUE 0.
001060     05  OTHER-TYPE-COUNT                PIC S9(9) COMP
001070                                          VALUE 0.
001080     05  WS-TOP-SUB                      PIC S9(4) COMP
001090                                          VALUE 0.
001100     05  WS-SCAN-SUB                     PIC S9(4) COMP
001110                                          VALUE 0.
001120     05  WS-BEST-SUB                     PIC S9(4) COMP
001130                                          VALUE 0.
001140     05  WS-BEST-COUNT                   PIC S9(9) COMP
001150                                          VALUE 0.
001160     05  FILLER                          PIC X(01).
001170*
001180*Alternate flat view, same abend-formatter exit as above.
001190 01  WS-COUNTERS-DUMP REDEFINES
001200     WS-COUNTERS-AND-ACCUMULATORS.
001210     05  FILLER                          PIC X(31).
001220*
001230*Institution Table - built as institutions are first seen on
001240*the file; grown in arrival order so that the top-5 selection
001250*below can break ties on "who got here first" the way the
001260*registrar's office has always wanted it done.
001270 01  INSTITUTION-TABLE.
001280     05  INSTITUTION-MAX                 PIC S9(4) COMP
001290                                          VALUE +1000.
001300     05  FILLER                          PIC X(01).
001310     05  INSTITUTION-ITEM OCCURS 1 TO 1000 TIMES
001320                          DEPENDING ON WS-INS-SUB
001330                          INDEXED BY INS-IDX.
001340         10  INS-NAME                    PIC X(100).
001350         10  INS-COUNT                   PIC S9(9) COMP.
001360         10  INS-PICKED                  PIC X(01) VALUE 'N'.
001370             88  INS-ALREADY-PICKED          VALUE 'Y'.
001380*
001390*Report Lines
001400 01  WS-REPORT-LINES.
001410     05  RL-TOTAL-PARTS-LINE.
001420         10  FILLER                      PIC X(20)
001430                             VALUE 'Total Participants: '.
001440         10  RL-TOTAL-PARTS-N            PIC ZZZ,ZZ9.
001450         10  FILLER                      PIC X(53)
001460                             VALUE SPACES.
001470     05  RL-TYPE-COUNT-LINE.
001480         10  FILLER                      PIC X(22)
001490                             VALUE 'Participants of type '''.
001500         10  RL-TYPE-VALUE               PIC X(12).
001510         10  FILLER                      PIC X(3)
001520                             VALUE "': ".
001530         10  RL-TYPE-N                   PIC ZZZ,ZZ9.
001540         10  FILLER                      PIC X(36)
001550                             VALUE SPACES.
001560     05  RL-TOP5-DETAIL-LINE.
001570         10  FILLER                      PIC X(13)
001580                             VALUE "Institution '".
001590         10  RL-INS-NAME-OUT             PIC X(40).
001600         10  FILLER                      PIC X(3)
001610                             VALUE "': ".
001620         10  RL-INS-COUNT-OUT            PIC ZZZ,ZZ9.
001630         10  FILLER                      PIC X(1)  VALUE SPACE.
001640         10  FILLER                      PIC X(12)
001650                             VALUE 'participants'.
001660         10  FILLER                      PIC X(4)
001670                             VALUE SPACES.
001680*
001690*Alternate flat view, same abend-formatter exit as above.
001700 01  WS-REPORT-LINES-DUMP REDEFINES
001710     WS-REPORT-LINES.
001720     05  FILLER                          PIC X(240).
001730*
001740 PROCEDURE DIVISION.
001750     DISPLAY 'INIT PROG PARTSUM'.
001760     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001770     PERFORM 100-MAINLINE THRU 100-EXIT
001780             UNTIL END-OF-PARTS.
001790     PERFORM 300-WRITE-REPORT THRU 300-EXIT.
001800     PERFORM 200-TOP-5-INSTITUTIONS THRU 200-EXIT.
001810     PERFORM 900-CLEANUP THRU 900-EXIT.
001820     GOBACK.
001830*
001840 000-HOUSEKEEPING.
001850     OPEN INPUT  PARTICIPANTS-FILE.
001860     IF NOT PARTS-FILE-OK
001870         DISPLAY 'ERROR IN OPEN INPUT PARTICIPANTS FILE '
001880         DISPLAY 'FILE STATUS = ' FS-STAT-PARTS
001890         GO TO 950-ERROR
001900     END-IF
001910     OPEN OUTPUT REPORT-OUT.
001920     IF NOT REPORT-FILE-OK
001930         DISPLAY 'ERROR IN OPEN OUTPUT REPORT FILE '
001940         DISPLAY 'FILE STATUS = ' FS-STAT-REPORT
001950         GO TO 950-ERROR
001960     END-IF
001970     PERFORM 110-READ-PART THRU 110-EXIT.
001980 000-EXIT.
001990     EXIT.
002000*
002010 110-READ-PART.
002020     READ PARTICIPANTS-FILE
002030         AT END
002040             SET END-OF-PARTS TO TRUE
002050     END-READ.
002060 110-EXIT.
002070     EXIT.
002080*
002090 100-MAINLINE.
002100     ADD 1 TO TOTAL-PART-COUNT
002110     EVALUATE TRUE
002120         WHEN PART-IS-STUDENT
002130             ADD 1 TO STUDENT-COUNT
002140         WHEN PART-IS-PROFESSOR
002150             ADD 1 TO PROFESSOR-COUNT
002160         WHEN PART-IS-RESEARCHER
002170             ADD 1 TO RESEARCHER-COUNT
002180         WHEN PART-IS-OTHER
002190             ADD 1 TO OTHER-TYPE-COUNT
002200         WHEN OTHER
002210             CONTINUE
002220     END-EVALUATE
002230     IF  PART-INSTITUTION NOT = SPACES
002240         PERFORM 150-SEARCH-INSTITUTION THRU 150-EXIT
002250     END-IF
002260     PERFORM 110-READ-PART THRU 110-EXIT.
002270 100-EXIT.
002280     EXIT.
002290*
002300*LOOKUP-OR-INSERT AGAINST THE INSTITUTION TABLE.  A LINEAR
002310*SEARCH IS USED BECAUSE THE TABLE IS BUILT IN ARRIVAL ORDER,
002320*NOT SORTED - SEE THE 1991 TICKET ABOVE.
002330 150-SEARCH-INSTITUTION.
002340     IF  WS-INS-SUB = 0
002350         PERFORM 160-INSERT-INSTITUTION THRU 160-EXIT
002360     ELSE
002370         SET INS-IDX TO 1
002380         SEARCH INSTITUTION-ITEM
002390             AT END
002400                 PERFORM 160-INSERT-INSTITUTION THRU 160-EXIT
002410             WHEN INS-NAME (INS-IDX) = PART-INSTITUTION
002420                 ADD 1 TO INS-COUNT (INS-IDX)
002430         END-SEARCH
002440     END-IF.
002450 150-EXIT.
002460     EXIT.
002470*
002480 160-INSERT-INSTITUTION.
002490     IF  WS-INS-SUB < INSTITUTION-MAX
002500         ADD 1 TO WS-INS-SUB
002510         SET INS-IDX TO WS-INS-SUB
002520         MOVE PART-INSTITUTION    TO INS-NAME (INS-IDX)
002530         MOVE 1                   TO INS-COUNT (INS-IDX)
002540         MOVE 'N'                 TO INS-PICKED (INS-IDX)
002550     ELSE
002560         DISPLAY 'WARNING - INSTITUTION TABLE FULL, '
002570                 'INSTITUTION OMITTED: ' PART-INSTITUTION
002580     END-IF.
002590 160-EXIT.
002600     EXIT.
002610*
002620*TOP-5 SELECTION - A BOUNDED SELECTION SORT.  ON EACH PASS THE
002630*HIGHEST REMAINING COUNT IS PICKED; WHEN TWO INSTITUTIONS TIE
002640*THE EARLIER (FIRST-SEEN) ENTRY WINS BECAUSE THE SCAN ALWAYS
002650*RUNS LOW INDEX TO HIGH AND A TIE DOES NOT DISPLACE THE BEST
002660*SUBSCRIPT ALREADY HELD.
002670 200-TOP-5-INSTITUTIONS.
002680     PERFORM 210-PICK-ONE-INSTITUTION THRU 210-EXIT
002690         VARYING WS-TOP-SUB FROM 1 BY 1
002700         UNTIL WS-TOP-SUB > 5
002710         OR WS-TOP-SUB > WS-INS-SUB.
002720 200-EXIT.
002730     EXIT.
002740*
002750 210-PICK-ONE-INSTITUTION.
002760     MOVE 0 TO WS-BEST-SUB
002770     MOVE -1 TO WS-BEST-COUNT
002780     PERFORM 220-SCAN-FOR-BEST THRU 220-EXIT
002790         VARYING WS-SCAN-SUB FROM 1 BY 1
002800         UNTIL WS-SCAN-SUB > WS-INS-SUB.
002810     IF  WS-BEST-SUB > 0
002820         SET INS-IDX TO WS-BEST-SUB
002830         MOVE 'Y' TO INS-PICKED (INS-IDX)
002840         MOVE INS-NAME (INS-IDX)  TO RL-INS-NAME-OUT
002850         MOVE INS-COUNT (INS-IDX) TO RL-INS-COUNT-OUT
002860         WRITE REPORT-LINE FROM RL-TOP5-DETAIL-LINE
002870     END-IF.
002880 210-EXIT.
002890     EXIT.
002900*
002910 220-SCAN-FOR-BEST.
002920     SET INS-IDX TO WS-SCAN-SUB
002930     IF  NOT INS-ALREADY-PICKED (INS-IDX)
002940         AND INS-COUNT (INS-IDX) > WS-BEST-COUNT
002950         MOVE WS-SCAN-SUB          TO WS-BEST-SUB
002960         MOVE INS-COUNT (INS-IDX)  TO WS-BEST-COUNT
002970     END-IF.
002980 220-EXIT.
002990     EXIT.
003000*
003010 300-WRITE-REPORT.
003020     MOVE TOTAL-PART-COUNT        TO RL-TOTAL-PARTS-N
003030     WRITE REPORT-LINE FROM RL-TOTAL-PARTS-LINE
003040     IF  STUDENT-COUNT > 0
003050         MOVE 'STUDENT'           TO RL-TYPE-VALUE
003060         MOVE STUDENT-COUNT       TO RL-TYPE-N
003070         WRITE REPORT-LINE FROM RL-TYPE-COUNT-LINE
003080     END-IF
003090     IF  PROFESSOR-COUNT > 0
003100         MOVE 'PROFESSOR'         TO RL-TYPE-VALUE
003110         MOVE PROFESSOR-COUNT     TO RL-TYPE-N
003120         WRITE REPORT-LINE FROM RL-TYPE-COUNT-LINE
003130     END-IF
003140     IF  RESEARCHER-COUNT > 0
003150         MOVE 'RESEARCHER'        TO RL-TYPE-VALUE
003160         MOVE RESEARCHER-COUNT    TO RL-TYPE-N
003170         WRITE REPORT-LINE FROM RL-TYPE-COUNT-LINE
003180     END-IF
003190     IF  OTHER-TYPE-COUNT > 0
003200         MOVE 'OTHER'             TO RL-TYPE-VALUE
003210         MOVE OTHER-TYPE-COUNT    TO RL-TYPE-N
003220         WRITE REPORT-LINE FROM RL-TYPE-COUNT-LINE
003230     END-IF.
003240 300-EXIT.
003250     EXIT.
003260*
003270 900-CLEANUP.
003280     CLOSE PARTICIPANTS-FILE, REPORT-OUT.
003290     DISPLAY 'END PROGR: PARTSUM'.
003300     MOVE +0 TO RETURN-CODE.
003310 900-EXIT.
003320     EXIT.
003330*
003340 950-ERROR.
003350     MOVE +16 TO RETURN-CODE.
003360     GOBACK.
