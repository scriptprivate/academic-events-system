000010CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    EVNTSUM.
000040 AUTHOR.        ROBERTO CHIRINOS.
000050 INSTALLATION.  IBM-BCP SYSTEMS GROUP.
000060 DATE-WRITTEN.  03/15/1989.
000070 DATE-COMPILED.
000080 SECURITY.      NON-CONFIDENTIAL.
000090*================================================================*
000100*  EVNTSUM - EVENT SUMMARY REPORT                                *
000110*  READS THE EVENT MASTER FILE (EVNTIN, SORTED BY START DATE)    *
000120*  AND PRODUCES A COUNT OF ALL EVENTS, A BREAKDOWN BY STATUS,    *
000130*  AND A LISTING OF EVENTS NOT YET BEGUN THAT ARE STILL ACTIVE.  *
000140*================================================================*
000150*  CHANGE LOG                                                    *
000160*------------------------------------------------------------------
000170*  1989-03-15  RCH  TKT-0114  ORIGINAL PROGRAM, COUNTS AND       *
000180*                             STATUS BREAKDOWN ONLY              *
000190*  1990-07-02  RCH  TKT-0198  ADDED UPCOMING-EVENT LISTING       *
000200*  1991-11-20  RCH  TKT-0266  EVENT-STATUS WIDENED TO MATCH NEW  *
000210*                             EVNTREC LAYOUT (CATEGORY/LOCATION) *
000220*  1994-05-07  JAS  TKT-0402  SKIP EVENTS WITH BLANK STATUS      *
000230*                             RATHER THAN ABENDING                *
000240*  1998-10-16  RCH  TKT-0551  Y2K - RUN-DATE NOW WINDOWED FROM A  *
000250*                             2-DIGIT ACCEPT FROM DATE (SEE      *
000260*                             PARAGRAPH 110-DERIVE-RUN-DATE)     *
000270*  2001-02-28  LMF  TKT-0688  UPCOMING EVENTS NOW HELD IN A       *
000280*                             WORKING-STORAGE TABLE INSTEAD OF   *
000290*                             A SECOND PASS OVER EVNTIN          *
000300*  2006-08-10  LMF  TKT-0844  REG FEE REPACKED COMP-3, NO IMPACT  *
000310*                             ON THIS PROGRAM - RECOMPILE ONLY   *
000320*  2011-04-19  PQR  TKT-1015  RAISED UPCOMING-EVENT TABLE FROM    *
000330*                             200 TO 500 ENTRIES                  *
000340*  2012-03-12  PQR  TKT-1047  MOVED WS-UPC-SUB OFF WS-COUNTERS-   *
000350*                             AND-ACCUMULATORS TO THE 77 LEVEL -  *
000360*                             IT IS A STANDALONE TABLE INDEX, NOT *
000370*                             A REPORT COUNTER, SAME CLEANUP AS   *
000380*                             TKT-1044/TKT-1045 IN EVNTREV/       *
000390*                             PARTSUM.  NO LOGIC CHANGE.          *
000400*------------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-390.
000440 OBJECT-COMPUTER.  IBM-390.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT EVENTS-FILE   ASSIGN   TO EVNTIN
000500         ORGANIZATION  IS LINE SEQUENTIAL
000510         FILE STATUS   IS FS-STAT-EVENTS.
000520*
000530     SELECT REPORT-OUT    ASSIGN   TO RPTOUT
000540         ORGANIZATION  IS LINE SEQUENTIAL
000550         FILE STATUS   IS FS-STAT-REPORT.
000560*
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  EVENTS-FILE
000600     RECORDING MODE IS F
000610     RECORD CONTAINS 700 CHARACTERS
000620     BLOCK CONTAINS 0 RECORDS
000630     DATA RECORD IS EVENT-RECORD-WS.
000640     COPY EVNTREC.
000650*
000660 FD  REPORT-OUT
000670     RECORDING MODE IS F
000680     RECORD CONTAINS 80 CHARACTERS
000690     BLOCK CONTAINS 0 RECORDS
000700     DATA RECORD IS REPORT-LINE.
000710 01  REPORT-LINE                         PIC X(80).
000720*
000730 WORKING-STORAGE SECTION.
000740 77  WS-UPC-SUB                          PIC S9(4) COMP VALUE 0.
000750*
000760*Switches & File Status
000770 01  SW-SWITCH-VARS.
000780     05  SW-END-FILE                     PIC X(01) VALUE 'N'.
000790         88  END-OF-EVENTS                   VALUE 'Y'.
000800         88  NOT-END-OF-EVENTS               VALUE 'N'.
000810     05  FS-STAT-EVENTS                  PIC X(02).
000820         88  EVENTS-FILE-OK                  VALUE '00'.
000830         88  EVENTS-NO-MORE-DATA             VALUE '10'.
000840     05  FS-STAT-REPORT                  PIC X(02).
000850         88  REPORT-FILE-OK                  VALUE '00'.
000860     05  FILLER                          PIC X(01).
000870*
000880*Run-Date Derivation (Y2K windowing - see 110-DERIVE-RUN-DATE)
000890 01  WS-SYSTEM-DATE-FIELDS.
000900     05  WS-SYS-DATE-YYMMDD              PIC 9(06).
000910     05  WS-SYS-DATE-R REDEFINES
000920         WS-SYS-DATE-YYMMDD.
000930         10  WS-SYS-YY                   PIC 9(02).
000940         10  WS-SYS-MM                   PIC 9(02).
000950         10  WS-SYS-DD                   PIC 9(02).
000960     05  WS-RUN-DATE                     PIC 9(08) VALUE 0.
000970     05  WS-RUN-DATE-R REDEFINES
000980         WS-RUN-DATE.
000990         10  WS-RUN-CENTURY              PIC 9(02).
001000         10  WS-RUN-YY                   PIC 9(02).
001010         10  WS-RUN-MM                   PIC 9(02).
001020         10  WS-RUN-DD                   PIC 9(02).
001030     05  FILLER                          PIC X(01).
001040*
001050*Counters & Accumulators
001060 01  WS-COUNTERS-AND-ACCUMULATORS.
001070     05  TOTAL-EVENT-COUNT               PIC S9(9) COMP
001080                                          VALUE 0.
001090     05  ACTIVE-COUNT                    PIC S9(9) COMP
001100                                          VALUE 0.
001110     05  CANCELLED-COUNT                 PIC S9(9) COMP
001120                                          VALUE 0.
001130     05  COMPLETED-COUNT                 PIC S9(9) COMP
001140                                          VALUE 0.
001150     05  UPCOMING-EVENT-COUNT            PIC S9(9) COMP
001160                                          VALUE 0.
001170     05  FILLER                          PIC X(01).
001180*
001190*Upcoming-Event Table - loaded during the single read pass,
001200*printed after the totals.  500 entries is comfortably above
001210*any one semester's worth of active upcoming events; see the
001220*2011 ticket above for the last time this was raised.
001230 01  UPCOMING-EVENT-TABLE.
001240     05  UPCOMING-EVENT-MAX              PIC S9(4) COMP
001250                                          VALUE +500.
001260     05  FILLER                          PIC X(01).
001270     05  UPCOMING-EVENT-ITEM OCCURS 500 TIMES
001280                             INDEXED BY UPC-IDX.
001290         10  UPC-EVENT-NAME              PIC X(100).
001300         10  UPC-EVENT-START-DATE        PIC 9(08).
001310*
001320*Date-Edit Work Area (used to break UPC-EVENT-START-DATE into
001330*year/month/day for the report line)
001340 01  WS-DATE-EDIT.
001350     05  WS-SD-NUM                       PIC 9(08).
001360     05  WS-SD-R REDEFINES WS-SD-NUM.
001370         10  WS-SD-YEAR                  PIC 9(04).
001380         10  WS-SD-MONTH                 PIC 9(02).
001390         10  WS-SD-DAY                   PIC 9(02).
001400     05  FILLER                          PIC X(01).
001410*
001420*Report Lines
001430 01  WS-REPORT-LINES.
001440     05  RL-TOTAL-EVENTS-LINE.
001450         10  FILLER                      PIC X(14)
001460                             VALUE 'Total Events: '.
001470         10  RL-TOTAL-EVENTS-N           PIC ZZZ,ZZ9.
001480         10  FILLER                      PIC X(59)
001490                             VALUE SPACES.
001500     05  RL-UPCOMING-COUNT-LINE.
001510         10  FILLER                      PIC X(17)
001520                             VALUE 'Upcoming Events: '.
001530         10  RL-UPCOMING-N               PIC ZZZ,ZZ9.
001540         10  FILLER                      PIC X(56)
001550                             VALUE SPACES.
001560     05  RL-STATUS-COUNT-LINE.
001570         10  FILLER                      PIC X(20)
001580                             VALUE "Events with status '".
001590         10  RL-STATUS-VALUE             PIC X(10).
001600         10  FILLER                      PIC X(3)
001610                             VALUE "': ".
001620         10  RL-STATUS-N                 PIC ZZZ,ZZ9.
001630         10  FILLER                      PIC X(40)
001640                             VALUE SPACES.
001650     05  RL-UPCOMING-HEADING-LINE.
001660         10  FILLER                      PIC X(16)
001670                             VALUE 'Upcoming Events:'.
001680         10  FILLER                      PIC X(64)
001690                             VALUE SPACES.
001700     05  RL-UPCOMING-DETAIL-LINE.
001710         10  FILLER                      PIC X(2)  VALUE '- '.
001720         10  RL-EVENT-NAME-OUT           PIC X(50).
001730         10  FILLER                      PIC X(2)  VALUE ' ('.
001740         10  RL-EVENT-DATE-OUT.
001750             15  RL-SD-YEAR              PIC 9(04).
001760             15  FILLER                  PIC X VALUE '-'.
001770             15  RL-SD-MONTH             PIC 99.
001780             15  FILLER                  PIC X VALUE '-'.
001790             15  RL-SD-DAY               PIC 99.
001800         10  FILLER                      PIC X(1)  VALUE ')'.
001810         10  FILLER                      PIC X(15)
001820                             VALUE SPACES.
001830*
001840 PROCEDURE DIVISION.
001850     DISPLAY 'INIT PROG EVNTSUM'.
001860     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001870     PERFORM 200-EVENT-PROCESS THRU 200-EXIT
001880             UNTIL END-OF-EVENTS.
001890     PERFORM 300-WRITE-REPORT THRU 300-EXIT.
001900     PERFORM 900-TERMINATE THRU 900-EXIT.
001910     GOBACK.
001920*
001930 000-HOUSEKEEPING.
001940     OPEN INPUT  EVENTS-FILE.
001950     IF NOT EVENTS-FILE-OK
001960         DISPLAY 'ERROR IN OPEN INPUT EVENTS FILE '
001970         DISPLAY 'FILE STATUS = ' FS-STAT-EVENTS
001980         GO TO 950-ERROR
001990     END-IF
002000     OPEN OUTPUT REPORT-OUT.
002010     IF NOT REPORT-FILE-OK
002020         DISPLAY 'ERROR IN OPEN OUTPUT REPORT FILE '
002030         DISPLAY 'FILE STATUS = ' FS-STAT-REPORT
002040         GO TO 950-ERROR
002050     END-IF
002060     PERFORM 110-DERIVE-RUN-DATE THRU 110-EXIT.
002070     PERFORM 230-READ-EVENT THRU 230-EXIT.
002080 000-EXIT.
002090     EXIT.
002100*
002110*Y2K WINDOWING - A 2-DIGIT ACCEPT FROM DATE IS WIDENED TO A
002120*CCYYMMDD RUN-DATE USING THE STANDARD 50-YEAR WINDOW ADOPTED
002130*SHOP-WIDE UNDER TKT-0551.
002140 110-DERIVE-RUN-DATE.
002150     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
002160     IF WS-SYS-YY < 50
002170         MOVE 20 TO WS-RUN-CENTURY
002180     ELSE
002190         MOVE 19 TO WS-RUN-CENTURY
002200     END-IF
002210     MOVE WS-SYS-YY               TO WS-RUN-YY
002220     MOVE WS-SYS-MM               TO WS-RUN-MM
002230     MOVE WS-SYS-DD               TO WS-RUN-DD.
002240 110-EXIT.
002250     EXIT.
002260*
002270 200-EVENT-PROCESS.
002280     PERFORM 210-CLASSIFY-EVENT THRU 210-EXIT.
002290     PERFORM 230-READ-EVENT THRU 230-EXIT.
002300 200-EXIT.
002310     EXIT.
002320*
002330 210-CLASSIFY-EVENT.
002340     ADD 1 TO TOTAL-EVENT-COUNT
002350     EVALUATE TRUE
002360         WHEN EVNT-ACTIVE
002370             ADD 1 TO ACTIVE-COUNT
002380         WHEN EVNT-CANCELLED
002390             ADD 1 TO CANCELLED-COUNT
002400         WHEN EVNT-COMPLETED
002410             ADD 1 TO COMPLETED-COUNT
002420         WHEN OTHER
002430             CONTINUE
002440     END-EVALUATE
002450     IF  EVNT-START-DATE-NUM > WS-RUN-DATE
002460         AND EVNT-ACTIVE
002470         PERFORM 220-ADD-UPCOMING THRU 220-EXIT
002480     END-IF.
002490 210-EXIT.
002500     EXIT.
002510*
002520 220-ADD-UPCOMING.
002530     ADD 1 TO UPCOMING-EVENT-COUNT
002540     IF  WS-UPC-SUB < UPCOMING-EVENT-MAX
002550         ADD 1 TO WS-UPC-SUB
002560         SET UPC-IDX TO WS-UPC-SUB
002570         MOVE EVNT-NAME           TO UPC-EVENT-NAME (UPC-IDX)
002580         MOVE EVNT-START-DATE-NUM
002590                                  TO UPC-EVENT-START-DATE
002600                                     (UPC-IDX)
002610     ELSE
002620         DISPLAY 'WARNING - UPCOMING EVENT TABLE FULL, EVENT '
002630                 'OMITTED FROM LISTING: ' EVNT-NAME
002640     END-IF.
002650 220-EXIT.
002660     EXIT.
002670*
002680 230-READ-EVENT.
002690     READ EVENTS-FILE
002700         AT END
002710             SET END-OF-EVENTS TO TRUE
002720     END-READ.
002730 230-EXIT.
002740     EXIT.
002750*
002760 300-WRITE-REPORT.
002770     MOVE TOTAL-EVENT-COUNT       TO RL-TOTAL-EVENTS-N
002780     WRITE REPORT-LINE FROM RL-TOTAL-EVENTS-LINE
002790     MOVE UPCOMING-EVENT-COUNT    TO RL-UPCOMING-N
002800     WRITE REPORT-LINE FROM RL-UPCOMING-COUNT-LINE
002810     IF  ACTIVE-COUNT > 0
002820         MOVE 'ACTIVE'            TO RL-STATUS-VALUE
002830         MOVE ACTIVE-COUNT        TO RL-STATUS-N
002840         WRITE REPORT-LINE FROM RL-STATUS-COUNT-LINE
002850     END-IF
002860     IF  CANCELLED-COUNT > 0
002870         MOVE 'CANCELLED'         TO RL-STATUS-VALUE
002880         MOVE CANCELLED-COUNT     TO RL-STATUS-N
002890         WRITE REPORT-LINE FROM RL-STATUS-COUNT-LINE
002900     END-IF
002910     IF  COMPLETED-COUNT > 0
002920         MOVE 'COMPLETED'         TO RL-STATUS-VALUE
002930         MOVE COMPLETED-COUNT     TO RL-STATUS-N
002940         WRITE REPORT-LINE FROM RL-STATUS-COUNT-LINE
002950     END-IF
002960     WRITE REPORT-LINE FROM RL-UPCOMING-HEADING-LINE
002970     PERFORM 310-WRITE-UPCOMING-LIST THRU 310-EXIT
002980         VARYING UPC-IDX FROM 1 BY 1
002990         UNTIL UPC-IDX > WS-UPC-SUB.
003000 300-EXIT.
003010     EXIT.
003020*
003030 310-WRITE-UPCOMING-LIST.
003040     MOVE UPC-EVENT-NAME (UPC-IDX)        TO RL-EVENT-NAME-OUT
003050     MOVE UPC-EVENT-START-DATE (UPC-IDX)  TO WS-SD-NUM
003060     MOVE WS-SD-YEAR                      TO RL-SD-YEAR
003070     MOVE WS-SD-MONTH                      TO RL-SD-MONTH
003080     MOVE WS-SD-DAY                        TO RL-SD-DAY
003090     WRITE REPORT-LINE FROM RL-UPCOMING-DETAIL-LINE.
003100 310-EXIT.
003110     EXIT.
003120*
003130 900-TERMINATE.
003140     CLOSE EVENTS-FILE, REPORT-OUT.
003150     DISPLAY 'END PROGR: EVNTSUM'.
003160     MOVE +0 TO RETURN-CODE.
003170 900-EXIT.
003180     EXIT.
003190*
003200 950-ERROR.
003210     MOVE +16 TO RETURN-CODE.
003220     GOBACK.
