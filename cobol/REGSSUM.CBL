000010CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    REGSSUM.
000040 AUTHOR.        ROBERTO CHIRINOS.
000050 INSTALLATION.  IBM-BCP SYSTEMS GROUP.
000060 DATE-WRITTEN.  03/22/1989.
000070 DATE-COMPILED.
000080 SECURITY.      NON-CONFIDENTIAL.
000090*================================================================*
000100*  REGSSUM - REGISTRATION SUMMARY REPORT                         *
000110*  READS THE REGISTRATION MASTER FILE (REGSIN) AND PRODUCES A    *
000120*  COUNT OF ALL REGISTRATIONS, A BREAKDOWN BY REGISTRATION        *
000130*  STATUS, AND A BREAKDOWN BY PAYMENT STATUS.                    *
000140*================================================================*
000150*  CHANGE LOG                                                    *
000160*------------------------------------------------------------------
000170*  1989-03-22  RCH  TKT-0116  ORIGINAL PROGRAM                   *
000180*  1994-05-13  JAS  TKT-0406  ADDED PAYMENT-STATUS BREAKDOWN      *
000190*                             (PREVIOUSLY REG-STATUS ONLY)        *
000200*  1998-10-18  RCH  TKT-0555  Y2K - REG-DATE-NUM ON THE COPYBOOK  *
000210*                             WIDENED TO CCYYMMDD, NO LOGIC HERE  *
000220*                             DEPENDS ON THE DATE, RECOMPILE ONLY *
000230*  2012-03-06  PQR  TKT-1042  FD RECORD CONTAINS WAS 253 - 7      *
000240*                             BYTES SHORT OF REGSREC'S ACTUAL     *
000250*                             260.  CORRECTED TO 260 TO MATCH     *
000260*                             THE COPYBOOK.                        *
000270*------------------------------------------------------------------
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER.  IBM-390.
000310 OBJECT-COMPUTER.  IBM-390.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT REGISTRATIONS-FILE ASSIGN TO REGSIN
000370         ORGANIZATION  IS LINE SEQUENTIAL
000380         FILE STATUS   IS FS-STAT-REGS.
000390*
000400     SELECT REPORT-OUT         ASSIGN TO RPTOUT
000410         ORGANIZATION  IS LINE SEQUENTIAL
000420         FILE STATUS   IS FS-STAT-REPORT.
000430*
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  REGISTRATIONS-FILE
000470     RECORDING MODE IS F
000480     RECORD CONTAINS 260 CHARACTERS
000490     BLOCK CONTAINS 0 RECORDS
000500     DATA RECORD IS REGISTRATION-RECORD-WS.
000510     COPY REGSREC.
000520*
000530 FD  REPORT-OUT
000540     RECORDING MODE IS F
000550     RECORD CONTAINS 80 CHARACTERS
000560     BLOCK CONTAINS 0 RECORDS
000570     DATA RECORD IS REPORT-LINE.
000580 01  REPORT-LINE                         PIC X(80).
000590*
000600 WORKING-STORAGE SECTION.
000610 01  SW-SWITCH-VARS.
000620     05  SW-END-FILE                     PIC X(01) VALUE 'N'.
000630         88  END-OF-REGS                     VALUE 'Y'.
000640         88  NOT-END-OF-REGS                 VALUE 'N'.
000650     05  FS-STAT-REGS                    PIC X(02).
000660         88  REGS-FILE-OK                    VALUE '00'.
000670     05  FS-STAT-REPORT                  PIC X(02).
000680         88  REPORT-FILE-OK                  VALUE '00'.
000690     05  FILLER                          PIC X(01).
000700*
000710 01  WS-COUNTERS-AND-ACCUMULATORS.
000720     05  TOTAL-REG-COUNT                 PIC S9(9) COMP
000730                                          VALUE 0.
000740     05  PENDING-COUNT                   PIC S9(9) COMP
000750                                          VALUE 0.
000760     05  CONFIRMED-COUNT                 PIC S9(9) COMP
000770                                          VALUE 0.
000780     05  CANCELLED-COUNT                 PIC S9(9) COMP
000790                                          VALUE 0.
000800     05  PAY-PENDING-COUNT               PIC S9(9) COMP
000810                                          VALUE 0.
000820     05  PAY-PAID-COUNT                  PIC S9(9) COMP
000830                                          VALUE 0.
000840     05  PAY-REFUNDED-COUNT              PIC S9(9) COMP
000850                                          VALUE 0.
000860     05  FILLER                          PIC X(01).
000870*
000880*Alternate flat view of the counters, kept for the shop's
000890*standard WS-AREA abend-formatter exit - not touched by the
000900*mainline logic above.
000910 01  WS-COUNTERS-DUMP REDEFINES
000920     WS-COUNTERS-AND-ACCUMULATORS.
000930     05  FILLER                          PIC X(29).
000940*
000950*Report Lines
000960 01  WS-REPORT-LINES.
000970     05  RL-TOTAL-REGS-LINE.
000980         10  FILLER                      PIC X(21)
000990                             VALUE 'Total Registrations: '.
001000         10  RL-TOTAL-REGS-N             PIC ZZZ,ZZ9.
001010         10  FILLER                      PIC X(52)
001020                             VALUE SPACES.
001030     05  RL-CONFIRMED-REGS-LINE.
001040         10  FILLER                      PIC X(25)
001050                             VALUE 'Confirmed Registrations: '.
001060         10  RL-CONFIRMED-REGS-N         PIC ZZZ,ZZ9.
001070         10  FILLER                      PIC X(48)
001080                             VALUE SPACES.
001090     05  RL-STATUS-BREAKDOWN-LINE.
001100         10  FILLER                      PIC X(27)
001110                    VALUE 'Registrations with status '''.
001120         10  RL-STATUS-VALUE             PIC X(10).
001130         10  FILLER                      PIC X(3)
001140                             VALUE "': ".
001150         10  RL-STATUS-N                 PIC ZZZ,ZZ9.
001160         10  FILLER                      PIC X(33)
001170                             VALUE SPACES.
001180     05  RL-PAY-BREAKDOWN-LINE.
001190         10  FILLER                      PIC X(35)
001200             VALUE 'Registrations with payment status '''.
001210         10  RL-PAY-VALUE                PIC X(10).
001220         10  FILLER                      PIC X(3)
001230                             VALUE "': ".
001240         10  RL-PAY-N                    PIC ZZZ,ZZ9.
001250         10  FILLER                      PIC X(25)
001260                             VALUE SPACES.
001270*
001280*Alternate flat view of the report-line work area, kept for
001290*the same abend-formatter exit as WS-COUNTERS-DUMP above.
001300 01  WS-REPORT-LINES-DUMP REDEFINES
001310     WS-REPORT-LINES.
001320     05  FILLER                          PIC X(320).
001330*
001340 PROCEDURE DIVISION.
001350     DISPLAY 'INIT PROG REGSSUM'.
001360     PERFORM 000-OPEN-FILES THRU 000-EXIT.
001370     PERFORM 100-CALCULUS THRU 100-EXIT
001380             UNTIL END-OF-REGS.
001390     PERFORM 200-WRITE-REPORT THRU 200-EXIT.
001400     PERFORM 900-TERMINAR THRU 900-EXIT.
001410     GOBACK.
001420*
001430 000-OPEN-FILES.
001440     OPEN INPUT  REGISTRATIONS-FILE.
001450     IF NOT REGS-FILE-OK
001460         DISPLAY 'ERROR IN OPEN INPUT REGISTRATIONS FILE '
001470         DISPLAY 'FILE STATUS = ' FS-STAT-REGS
001480         GO TO 950-ERROR
001490     END-IF
001500     OPEN OUTPUT REPORT-OUT.
001510     IF NOT REPORT-FILE-OK
001520         DISPLAY 'ERROR IN OPEN OUTPUT REPORT FILE '
001530         DISPLAY 'FILE STATUS = ' FS-STAT-REPORT
001540         GO TO 950-ERROR
001550     END-IF
001560     PERFORM 110-READ-REG THRU 110-EXIT.
001570 000-EXIT.
001580     EXIT.
001590*
001600 110-READ-REG.
001610     READ REGISTRATIONS-FILE
001620         AT END
001630             SET END-OF-REGS TO TRUE
001640     END-READ.
001650 110-EXIT.
001660     EXIT.
001670*
001680 100-CALCULUS.
001690     ADD 1 TO TOTAL-REG-COUNT
001700     EVALUATE TRUE
001710         WHEN REG-IS-PENDING
001720             ADD 1 TO PENDING-COUNT
001730         WHEN REG-IS-CONFIRMED
001740             ADD 1 TO CONFIRMED-COUNT
001750         WHEN REG-IS-CANCELLED
001760             ADD 1 TO CANCELLED-COUNT
001770         WHEN OTHER
001780             CONTINUE
001790     END-EVALUATE
001800     EVALUATE TRUE
001810         WHEN REG-PAY-IS-PENDING
001820             ADD 1 TO PAY-PENDING-COUNT
001830         WHEN REG-PAY-IS-PAID
001840             ADD 1 TO PAY-PAID-COUNT
001850         WHEN REG-PAY-IS-REFUNDED
001860             ADD 1 TO PAY-REFUNDED-COUNT
001870         WHEN OTHER
001880             CONTINUE
001890     END-EVALUATE
001900     PERFORM 110-READ-REG THRU 110-EXIT.
001910 100-EXIT.
001920     EXIT.
001930*
001940 200-WRITE-REPORT.
001950     MOVE TOTAL-REG-COUNT           TO RL-TOTAL-REGS-N
001960     WRITE REPORT-LINE FROM RL-TOTAL-REGS-LINE
001970     MOVE CONFIRMED-COUNT           TO RL-CONFIRMED-REGS-N
001980     WRITE REPORT-LINE FROM RL-CONFIRMED-REGS-LINE
001990     IF  PENDING-COUNT > 0
002000         MOVE 'PENDING'             TO RL-STATUS-VALUE
002010         MOVE PENDING-COUNT         TO RL-STATUS-N
002020         WRITE REPORT-LINE FROM RL-STATUS-BREAKDOWN-LINE
002030     END-IF
002040     IF  CONFIRMED-COUNT > 0
002050         MOVE 'CONFIRMED'           TO RL-STATUS-VALUE
002060         MOVE CONFIRMED-COUNT       TO RL-STATUS-N
002070         WRITE REPORT-LINE FROM RL-STATUS-BREAKDOWN-LINE
002080     END-IF
002090     IF  CANCELLED-COUNT > 0
002100         MOVE 'CANCELLED'           TO RL-STATUS-VALUE
002110         MOVE CANCELLED-COUNT       TO RL-STATUS-N
002120         WRITE REPORT-LINE FROM RL-STATUS-BREAKDOWN-LINE
002130     END-IF
002140     IF  PAY-PENDING-COUNT > 0
002150         MOVE 'PENDING'             TO RL-PAY-VALUE
002160         MOVE PAY-PENDING-COUNT     TO RL-PAY-N
002170         WRITE REPORT-LINE FROM RL-PAY-BREAKDOWN-LINE
002180     END-IF
002190     IF  PAY-PAID-COUNT > 0
002200         MOVE 'PAID'                TO RL-PAY-VALUE
002210         MOVE PAY-PAID-COUNT        TO RL-PAY-N
002220         WRITE REPORT-LINE FROM RL-PAY-BREAKDOWN-LINE
002230     END-IF
002240     IF  PAY-REFUNDED-COUNT > 0
002250         MOVE 'REFUNDED'            TO RL-PAY-VALUE
002260         MOVE PAY-REFUNDED-COUNT    TO RL-PAY-N
002270         WRITE REPORT-LINE FROM RL-PAY-BREAKDOWN-LINE
002280     END-IF.
002290 200-EXIT.
002300     EXIT.
002310*
002320 900-TERMINAR.
002330     CLOSE REGISTRATIONS-FILE, REPORT-OUT.
002340     DISPLAY 'END PROGR: REGSSUM'.
002350     MOVE +0 TO RETURN-CODE.
002360 900-EXIT.
002370     EXIT.
002380*
002390 950-ERROR.
002400     MOVE +16 TO RETURN-CODE.
002410     GOBACK.
